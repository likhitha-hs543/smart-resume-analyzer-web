000100******************************************************************
000200*               RANALISI  -  REGISTRO RESULTADO DE ANALISIS      *
000300*-----------------------------------------------------------------
000400* APLICACION  : ANALISIS VACANTE-CV                              *
000500* COPYBOOK    : RANALISI                                         *
000600* DESCRIPCION : REGISTRO RESULTADO (PUNTAJE, CONJUNTOS DE        *
000700*             : HABILIDADES Y SUGERENCIAS) QUE SE ARMA POR CADA  *
000800*             : PAR VACANTE/CV CORRECTAMENTE PROCESADO, Y LA     *
000900*             : LINEA DE IMPRESION DEL REPORTE PLANO RPTSALID.   *
001000* HISTORIA    :                                                  *
001100*   14/03/1989 EDR 0000 - CREACION DEL COPYBOOK                  *
001200******************************************************************
001300 01  RAN-REGISTRO-RESULTADO.
001400     05  RAN-PUNTAJE                 PIC 9(03)V9(02).
001500     05  RAN-PUNTAJE-EDIT            PIC 999.99.
001600     05  FILLER                      PIC X(20).
001700
001800 01  WKS-CNT-SUGERENCIAS             PIC 9(01) COMP VALUE ZERO.
001900 01  WKS-TABLA-SUGERENCIAS.
002000     05  FILLER                  PIC X(02).
002100     05  WKS-SUGERENCIA OCCURS 0 TO 5 TIMES
002200                        DEPENDING ON WKS-CNT-SUGERENCIAS
002300                        INDEXED BY WKS-IX-SUG.
002400         10  SUG-TEXTO               PIC X(120).
002500
002600******************************************************************
002700*    LINEA DE IMPRESION DEL REPORTE PLANO RPTSALID - VER         *
002800*    SECCION 750-ESCRIBIR-RESULTADO.                             *
002900******************************************************************
003000 01  WKS-LINEA-REPORTE               PIC X(132).

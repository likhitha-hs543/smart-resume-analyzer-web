000100******************************************************************
000200*               HABREFD  -  DATOS DE REFERENCIA DE HABILIDADES   *
000300*-----------------------------------------------------------------
000400* APLICACION  : ANALISIS VACANTE-CV                              *
000500* COPYBOOK    : HABREFD                                          *
000600* DESCRIPCION : LISTA BLANCA DE HABILIDADES RECONOCIDAS (HBL-)   *
000700*             : Y LISTA DE PALABRAS VACIAS (PVA-) QUE NUNCA SE   *
000800*             : CONSIDERAN HABILIDAD AUNQUE COINCIDAN CON LA     *
000900*             : LISTA BLANCA (VER 420-CLASIFICAR-TOKEN, REGLA    *
001000*             : DE PALABRA VACIA PRIMERO).  NO EXISTE UN ARCHIVO *
001100*             : skills.txt EN EL SISTEMA ORIGEN; AMBAS LISTAS    *
001200*             : SE EMBEBEN AQUI COMO DATO FIJO DE REFERENCIA.    *
001300*             : AMBAS TABLAS DEBEN PERMANECER EN ORDEN           *
001400*             : ALFABETICO ASCENDENTE - SE RECORREN CON          *
001500*             : SEARCH ALL.                                      *
001600* HISTORIA    :                                                  *
001700*   14/03/1989 EDR 0000 - CREACION DEL COPYBOOK                  *
001800*   11/09/1994 MGR 0041 - SE AGREGAN KUBERNETES, DOCKER, AZURE   *
001900******************************************************************
002000*
002100*    L I S T A   B L A N C A   D E   H A B I L I D A D E S
002200*    20 HABILIDADES TECNICAS/DE NEGOCIO RECONOCIDAS, EN ORDEN
002300*    ALFABETICO ASCENDENTE (CLAVE DE SEARCH ALL).
002400*
002500 01  HBL-TABLA-INICIAL.
002600     05  FILLER                      PIC X(30) VALUE "angular".
002700     05  FILLER                      PIC X(30) VALUE "aws".
002800     05  FILLER                      PIC X(30) VALUE "azure".
002900     05  FILLER                 PIC X(30) VALUE "communication".
003000     05  FILLER                      PIC X(30) VALUE "css".
003100     05  FILLER                      PIC X(30) VALUE "docker".
003200     05  FILLER                      PIC X(30) VALUE "excel".
003300     05  FILLER                      PIC X(30) VALUE "figma".
003400     05  FILLER                      PIC X(30) VALUE "git".
003500     05  FILLER                      PIC X(30) VALUE "html".
003600     05  FILLER                      PIC X(30) VALUE "java".
003700     05  FILLER                      PIC X(30) VALUE "javascript".
003800     05  FILLER                      PIC X(30) VALUE "kubernetes".
003900     05  FILLER                      PIC X(30) VALUE "marketing".
004000     05  FILLER                      PIC X(30) VALUE "python".
004100     05  FILLER                      PIC X(30) VALUE "react".
004200     05  FILLER                      PIC X(30) VALUE "sales".
004300     05  FILLER                      PIC X(30) VALUE "seo".
004400     05  FILLER                      PIC X(30) VALUE "sketch".
004500     05  FILLER                      PIC X(30) VALUE "sql".
004600
004700 01  HBL-TABLA REDEFINES HBL-TABLA-INICIAL.
004800     05  HBL-ENTRADA OCCURS 20 TIMES
004900                      ASCENDING KEY IS HBL-NOMBRE
005000                      INDEXED BY HBL-IDX.
005100         10  HBL-NOMBRE              PIC X(30).
005200
005300*
005400*    L I S T A   D E   P A L A B R A S   V A C I A S
005500*    70 PALABRAS COMUNES DEL INGLES Y RELLENO DE RECLUTAMIENTO
005600*    (HR), EN ORDEN ALFABETICO ASCENDENTE (CLAVE DE SEARCH ALL).
005700*    GANAN SOBRE LA LISTA BLANCA AUNQUE COINCIDAN CON ELLA.
005800*
005900 01  PVA-TABLA-INICIAL.
006000     05  FILLER                      PIC X(20) VALUE "a".
006100     05  FILLER                      PIC X(20) VALUE "about".
006200     05  FILLER                      PIC X(20) VALUE "above".
006300     05  FILLER                      PIC X(20) VALUE "after".
006400     05  FILLER                      PIC X(20) VALUE "all".
006500     05  FILLER                      PIC X(20) VALUE "also".
006600     05  FILLER                      PIC X(20) VALUE "an".
006700     05  FILLER                      PIC X(20) VALUE "and".
006800     05  FILLER                      PIC X(20) VALUE "any".
006900     05  FILLER                      PIC X(20) VALUE "are".
007000     05  FILLER                      PIC X(20) VALUE "as".
007100     05  FILLER                      PIC X(20) VALUE "at".
007200     05  FILLER                      PIC X(20) VALUE "be".
007300     05  FILLER                      PIC X(20) VALUE "because".
007400     05  FILLER                      PIC X(20) VALUE "been".
007500     05  FILLER                      PIC X(20) VALUE "before".
007600     05  FILLER                      PIC X(20) VALUE "being".
007700     05  FILLER                      PIC X(20) VALUE "below".
007800     05  FILLER                      PIC X(20) VALUE "between".
007900     05  FILLER                      PIC X(20) VALUE "both".
008000     05  FILLER                      PIC X(20) VALUE "but".
008100     05  FILLER                      PIC X(20) VALUE "by".
008200     05  FILLER                      PIC X(20) VALUE "can".
008300     05  FILLER                      PIC X(20) VALUE "candidate".
008400     05  FILLER                      PIC X(20) VALUE "could".
008500     05  FILLER                      PIC X(20) VALUE "did".
008600     05  FILLER                      PIC X(20) VALUE "do".
008700     05  FILLER                      PIC X(20) VALUE "does".
008800     05  FILLER                      PIC X(20) VALUE "down".
008900     05  FILLER                      PIC X(20) VALUE "during".
009000     05  FILLER                      PIC X(20) VALUE "each".
009100     05  FILLER                      PIC X(20) VALUE "excellent".
009200     05  FILLER                      PIC X(20) VALUE "experience".
009300     05  FILLER                      PIC X(20) VALUE "for".
009400     05  FILLER                      PIC X(20) VALUE "from".
009500     05  FILLER                      PIC X(20) VALUE "further".
009600     05  FILLER                      PIC X(20) VALUE "had".
009700     05  FILLER                      PIC X(20) VALUE "has".
009800     05  FILLER                      PIC X(20) VALUE "have".
009900     05  FILLER                      PIC X(20) VALUE "having".
010000     05  FILLER                      PIC X(20) VALUE "he".
010100     05  FILLER                      PIC X(20) VALUE "her".
010200     05  FILLER                      PIC X(20) VALUE "here".
010300     05  FILLER                      PIC X(20) VALUE "him".
010400     05  FILLER                      PIC X(20) VALUE "his".
010500     05  FILLER                      PIC X(20) VALUE "how".
010600     05  FILLER                      PIC X(20) VALUE "if".
010700     05  FILLER                      PIC X(20) VALUE "in".
010800     05  FILLER                      PIC X(20) VALUE "into".
010900     05  FILLER                      PIC X(20) VALUE "is".
011000     05  FILLER                      PIC X(20) VALUE "it".
011100     05  FILLER                      PIC X(20) VALUE "its".
011200     05  FILLER                      PIC X(20) VALUE "job".
011300     05  FILLER                      PIC X(20) VALUE "looking".
011400     05  FILLER                      PIC X(20) VALUE "me".
011500     05  FILLER                      PIC X(20) VALUE "more".
011600     05  FILLER                      PIC X(20) VALUE "most".
011700     05  FILLER                      PIC X(20) VALUE "my".
011800     05  FILLER                      PIC X(20) VALUE "nor".
011900     05  FILLER                      PIC X(20) VALUE "not".
012000     05  FILLER                      PIC X(20) VALUE "now".
012100     05  FILLER                      PIC X(20) VALUE "of".
012200     05  FILLER                      PIC X(20) VALUE "off".
012300     05  FILLER                      PIC X(20) VALUE "on".
012400     05  FILLER                      PIC X(20) VALUE "once".
012500     05  FILLER                      PIC X(20) VALUE "only".
012600     05  FILLER                      PIC X(20) VALUE "or".
012700     05  FILLER                      PIC X(20) VALUE "other".
012800     05  FILLER                      PIC X(20) VALUE "our".
012900     05  FILLER                      PIC X(20) VALUE "out".
013000
013100 01  PVA-TABLA REDEFINES PVA-TABLA-INICIAL.
013200     05  PVA-ENTRADA OCCURS 70 TIMES
013300                      ASCENDING KEY IS PVA-PALABRA
013400                      INDEXED BY PVA-IDX.
013500         10  PVA-PALABRA              PIC X(20).

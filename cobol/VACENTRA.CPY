000100******************************************************************
000200*               VACENTRA  -  REGISTRO DE VACANTE                 *
000300*-----------------------------------------------------------------
000400* APLICACION  : ANALISIS VACANTE-CV                              *
000500* COPYBOOK    : VACENTRA                                         *
000600* DESCRIPCION : LAYOUT DEL TEXTO CRUDO DE LA DESCRIPCION DE      *
000700*             : PUESTO (VACANTE) QUE SE LEE DE VACENTRA, UN      *
000800*             : REGISTRO POR CORRIDA (O UNO POR PAR, SI LA       *
000900*             : CORRIDA PROCESA VARIOS PARES).                   *
001000* HISTORIA    :                                                  *
001100*   14/03/1989 EDR 0000 - CREACION DEL COPYBOOK                  *
001200*   02/06/1999 SL  1132 - AMPLIACION A 4000 POSICIONES (Y2K)     *
001300******************************************************************
001400 01  REG-VAC-ENTRADA.
001500     05  VAC-TEXTO                   PIC X(4000).                 SL-1132 
001600     05  VAC-LONGITUD                PIC 9(04).
001700     05  FILLER                      PIC X(10).

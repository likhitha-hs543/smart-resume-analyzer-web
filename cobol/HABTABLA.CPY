000100******************************************************************
000200*               HABTABLA  -  TABLAS DE HABILIDADES               *
000300*-----------------------------------------------------------------
000400* APLICACION  : ANALISIS VACANTE-CV                              *
000500* COPYBOOK    : HABTABLA                                         *
000600* DESCRIPCION : BANDERAS DE PRESENCIA, UNA POR ENTRADA DE LA     *
000700*             : LISTA BLANCA HBL-ENTRADA (VER HABREFD), QUE      *
000800*             : MARCAN SI LA HABILIDAD FUE ENCONTRADA EN EL TEXTO*
000900*             : DE LA VACANTE Y/O EN EL TEXTO DEL CV. RECORRER   *
001000*             : HBL-ENTRADA EN ORDEN Y LEER LAS DOS BANDERAS DE  *
001100*             : CADA POSICION DA, SIN BUSQUEDAS ADICIONALES, LOS *
001200*             : CONJUNTOS VAC-HAB, CVT-HAB, COINCIDE, FALTA Y    *
001300*             : EXTRA YA DEDUPLICADOS Y EN ORDEN ALFABETICO (EL  *
001400*             : ORDEN DE HBL-ENTRADA).                           *
001500* HISTORIA    :                                                  *
001600*   14/03/1989 EDR 0000 - CREACION DEL COPYBOOK                  *
001700******************************************************************
001800 01  WKS-BANDERAS-VAC.
001900     05  WKS-VAC-PRESENTE    PIC 9(01) OCCURS 20 TIMES
002000                              INDEXED BY WKS-IX-VAC
002100                              VALUE ZEROS.
002200     05  FILLER              PIC X(04).
002300 01  WKS-BANDERAS-CVT.
002400     05  WKS-CVT-PRESENTE    PIC 9(01) OCCURS 20 TIMES
002500                              INDEXED BY WKS-IX-CVT
002600                              VALUE ZEROS.
002700     05  FILLER              PIC X(04).
002800
002900******************************************************************
003000*   TABLAS DE RESULTADO - UNA ENTRADA HAB-NOMBRE POR HABILIDAD   *
003100*   DE LA LISTA BLANCA QUE CAYO EN CADA CATEGORIA (VER SECCION   *
003200*   500-COMPARAR-HABILIDADES).  TODAS SE LLENAN EN EL MISMO      *
003300*   ORDEN ALFABETICO DE HBL-ENTRADA.                             *
003400******************************************************************
003500 01  WKS-CNT-HAB-VAC             PIC 9(02) COMP VALUE ZERO.
003600 01  WKS-TABLA-HAB-VAC.
003700     05  FILLER               PIC X(02).
003800     05  WKS-HAB-VAC OCCURS 0 TO 40 TIMES
003900                      DEPENDING ON WKS-CNT-HAB-VAC
004000                      INDEXED BY WKS-IX-HVAC.
004100         10  HAB-NOMBRE-VAC       PIC X(30).
004200
004300 01  WKS-CNT-HAB-CVT             PIC 9(02) COMP VALUE ZERO.
004400 01  WKS-TABLA-HAB-CVT.
004500     05  FILLER               PIC X(02).
004600     05  WKS-HAB-CVT OCCURS 0 TO 40 TIMES
004700                      DEPENDING ON WKS-CNT-HAB-CVT
004800                      INDEXED BY WKS-IX-HCVT.
004900         10  HAB-NOMBRE-CVT       PIC X(30).
005000
005100 01  WKS-CNT-HAB-COINCIDE        PIC 9(02) COMP VALUE ZERO.
005200 01  WKS-TABLA-HAB-COINCIDE.
005300     05  FILLER               PIC X(02).
005400     05  WKS-HAB-COINCIDE OCCURS 0 TO 40 TIMES
005500                      DEPENDING ON WKS-CNT-HAB-COINCIDE
005600                      INDEXED BY WKS-IX-HCOI.
005700         10  HAB-NOMBRE-COINCIDE  PIC X(30).
005800
005900 01  WKS-CNT-HAB-FALTA           PIC 9(02) COMP VALUE ZERO.
006000 01  WKS-TABLA-HAB-FALTA.
006100     05  FILLER               PIC X(02).
006200     05  WKS-HAB-FALTA OCCURS 0 TO 40 TIMES
006300                      DEPENDING ON WKS-CNT-HAB-FALTA
006400                      INDEXED BY WKS-IX-HFAL.
006500         10  HAB-NOMBRE-FALTA     PIC X(30).
006600
006700 01  WKS-CNT-HAB-EXTRA           PIC 9(02) COMP VALUE ZERO.
006800 01  WKS-TABLA-HAB-EXTRA.
006900     05  FILLER               PIC X(02).
007000     05  WKS-HAB-EXTRA OCCURS 0 TO 40 TIMES
007100                      DEPENDING ON WKS-CNT-HAB-EXTRA
007200                      INDEXED BY WKS-IX-HEXT.
007300         10  HAB-NOMBRE-EXTRA     PIC X(30).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RESJDMAT.
000300 AUTHOR.        E. DEL RISCO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - RECLUTAMIENTO.
000500 DATE-WRITTEN.  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
000800******************************************************************
000900*                                                                *
001000*   P R O G R A M A  :  R E S J D M A T                          *
001100*                                                                *
001200*   APLICACION   :  ANALISIS VACANTE-CV                          *
001300*   TIPO         :  PROCESO BATCH                                *
001400*   DESCRIPCION  :  LEE UN PAR DE TEXTOS PLANOS (VACENTRA Y      *
001500*                :  CVTENTRA), LOS LIMPIA, EXTRAE LAS            *
001600*                :  HABILIDADES RECONOCIDAS DE CADA UNO CONTRA   *
001700*                :  LA LISTA BLANCA DE HABILIDADES (HABREFD),    *
001800*                :  COMPARA LOS DOS CONJUNTOS, CALCULA UN        *
001900*                :  PORCENTAJE DE COINCIDENCIA Y GENERA HASTA    *
002000*                :  TRES SUGERENCIAS DE MEJORA, ESCRIBIENDO UN   *
002100*                :  REPORTE PLANO (RPTSALID) POR CADA PAR        *
002200*                :  CORRECTAMENTE VALIDADO.                      *
002300*   ARCHIVOS     :  VACENTRA (ENTRADA), CVTENTRA (ENTRADA),      *
002400*                :  RPTSALID (SALIDA)                            *
002500*   ACCION       :  CORRIDA UNICA, NO ACTUALIZA MAESTROS         *
002600*                :                                               *
002700*   ESTE TRABAJO NO CUBRE LA EXTRACCION DE TEXTO DESDE PDF NI    *
002800*   NINGUN COMPONENTE EN LINEA; SOLO PROCESA EL TEXTO YA PLANO.  *
002900*                                                                *
003000******************************************************************
003100*                    H I S T O R I A   D E   C A M B I O S       *
003200******************************************************************
003300*   14/03/1989 EDR 0000 - CREACION DEL PROGRAMA                 *
003400*   22/03/1989 EDR 0001 - VALIDACION DE PARES EN BLANCO          *
003500*   02/05/1989 EDR 0002 - EXTRACCION DE HABILIDADES CONTRA       *
003600*                         LISTA BLANCA (SEARCH ALL)              *
003700*   19/06/1989 EDR 0003 - REGLA DE PALABRA VACIA ANTES DE        *
003800*                         LISTA BLANCA (EVITA FALSOS POSITIVOS)  *
003900*   03/08/1989 MGR 0011 - CALCULO DE PORCENTAJE DE COINCIDENCIA  *
004000*   20/08/1989 MGR 0012 - TOPE DE PORCENTAJE EN 100              *
004100*   11/09/1994 MGR 0041 - SE AMPLIA LISTA BLANCA (KUBERNETES,    *
004200*                         DOCKER, AZURE) SEGUN SOLICITUD RRHH    *
004300*   14/09/1994 MGR 0042 - GENERACION DE SUGERENCIAS (3 REGLAS)   *
004400*   02/06/1999 SL  1132 - AMPLIACION DE CAMPOS DE TEXTO A 4000   *
004500*                         POSICIONES (Y2K) - VER VACENTRA/       *
004600*                         CVTENTRA                               *
004700*   30/11/1999 SL  1133 - FECHA DE PROCESO A 4 DIGITOS DE ANIO   *
004800*                         (Y2K) EN ENCABEZADO DE ESTADISTICAS    *
004900*   17/02/2004 JCP 2205 - CORRECCION REDONDEO DEL PORCENTAJE     *
005000*                         (SE REDONDEA UNA SOLA VEZ AL FINAL)    *
005100*   08/10/2011 RAQ 3390 - CAJA BLINDADA DE ESTADISTICAS AL       *
005200*                         FINALIZAR EL JOB                       *
005300*   14/02/2014 SL  4012 - SUGERENCIA DE HABILIDADES EXTRA SIN    *
005400*                         CERO A LA IZQUIERDA (SE QUEJO RRHH DEL *
005500*                         TEXTO "03 FOUND" EN EL REPORTE)         *
005600*   19/09/2016 JCP 4471 - SE AGREGA VERIFICACION DE FILE STATUS  *
005700*                         EN CADA WRITE DE RPTSALID DENTRO DE    *
005800*                         750-ESCRIBIR-RESULTADO; SE DETECTO EN  *
005900*                         PRODUCCION UN DISCO LLENO QUE TRUNCO EL*
006000*                         REPORTE SIN AVISO ALGUNO                *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-370.
006500 OBJECT-COMPUTER.   IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASE-MINUSCULA IS "a" THRU "z"
006900     UPSI-0 ON STATUS IS WKS-UPSI0-ACTIVO
007000            OFF STATUS IS WKS-UPSI0-INACTIVO.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT VACENTRA    ASSIGN TO VACENTRA
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-VACENTRA.
007600
007700     SELECT CVTENTRA    ASSIGN TO CVTENTRA
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-CVTENTRA.
008000
008100     SELECT RPTSALID    ASSIGN TO RPTSALID
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-RPTSALID.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  VACENTRA
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY VACENTRA.
009100
009200 FD  CVTENTRA
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500     COPY CVTENTRA.
009600
009700 FD  RPTSALID
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000 01  REG-RPTSALID                    PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*   BANDERAS DE FIN DE ARCHIVO Y DE VALIDACION DEL PAR ACTUAL    *
010500******************************************************************
010600 77  WKS-FIN-ARCHIVOS               PIC 9(01) VALUE ZERO.
010700     88  WKS-END-VACENTRA                      VALUE 1.
010800 77  WKS-PAR-VALIDO                 PIC 9(01) VALUE ZERO.
010900     88  WKS-PAR-ES-VALIDO                      VALUE 1.
011000******************************************************************
011100*   CODIGOS DE ESTADO DE ARCHIVO                                 *
011200******************************************************************
011300 77  FS-VACENTRA                    PIC X(02) VALUE "00".
011400 77  FS-CVTENTRA                    PIC X(02) VALUE "00".
011500 77  FS-RPTSALID                    PIC X(02) VALUE "00".
011600
011700******************************************************************
011800*   CONTADORES Y ACUMULADORES DEL JOB (TODOS BINARIOS)           *
011900******************************************************************
012000 01  WKS-CONTADORES.
012100     05  WKS-CONT-PARES-LEIDOS      PIC 9(06) COMP VALUE ZERO.
012200     05  WKS-CONT-PARES-VALIDOS     PIC 9(06) COMP VALUE ZERO.
012300     05  WKS-CONT-PARES-RECHAZADOS  PIC 9(06) COMP VALUE ZERO.
012400 01  WKS-MASK                       PIC Z,ZZZ,ZZ9.
012500
012600******************************************************************
012700*   FECHA DEL SISTEMA - DESGLOSE PARA EL ENCABEZADO DE           *
012800*   ESTADISTICAS (VER SECCION 850-ESTADISTICAS).  EL SIGLO SE    *
012900*   DERIVA POR VENTANA DE SIGLO (VER CAMBIO Y2K 1133) YA QUE     *
013000*   ACCEPT FROM DATE SOLO ENTREGA EL ANIO A 2 DIGITOS.           *
013100******************************************************************
013200 01  WKS-FECHA-AAMMDD                PIC 9(06) VALUE ZERO.
013300 01  WKS-FECHA-DESGLOSE REDEFINES WKS-FECHA-AAMMDD.
013400     05  WKS-FECHA-AA                 PIC 9(02).
013500     05  WKS-FECHA-MES                PIC 9(02).
013600     05  WKS-FECHA-DIA                PIC 9(02).
013700 77  WKS-FECHA-SIGLO                 PIC 9(02) VALUE ZERO.
013800 77  WKS-FECHA-ANIO-COMPLETO         PIC 9(04) VALUE ZERO.
013900
014000******************************************************************
014100*   AREA DE TRABAJO PARA LIMPIEZA DE TEXTO (SECCION 300)         *
014200******************************************************************
014300 77  WKS-LONGITUD-TRABAJO           PIC 9(04) COMP VALUE ZERO.
014400 01  WKS-CADENA-TRABAJO             PIC X(4000) VALUE SPACES.
014500 01  WKS-TABLA-CARACTERES REDEFINES WKS-CADENA-TRABAJO.
014600     05  WKS-CARACTER                PIC X(01) OCCURS 4000 TIMES.
014700
014800 77  WKS-LONGITUD-SALIDA            PIC 9(04) COMP VALUE ZERO.
014900 01  WKS-CADENA-SALIDA              PIC X(4000) VALUE SPACES.
015000 77  WKS-ULTIMO-ESPACIO             PIC 9(01) VALUE 1.
015100     88  WKS-ANTERIOR-ERA-ESPACIO               VALUE 1.
015200 77  WKS-IX-CAR                     PIC 9(04) COMP VALUE ZERO.
015300
015400******************************************************************
015500*   AREA DE TRABAJO PARA LA PARTICION EN TOKENS Y CLASIFICACION  *
015600*   CONTRA LA LISTA BLANCA Y LA LISTA DE PALABRAS VACIAS         *
015700*   (SECCION 400 - VER REGLA K1/K2/K3)                           *
015800******************************************************************
015900 77  WKS-SWITCH-DOC                 PIC X(01) VALUE SPACE.
016000     88  WKS-DOC-ES-VACANTE                     VALUE "V".
016100     88  WKS-DOC-ES-CV                          VALUE "C".
016200 77  WKS-PUNTERO-TOKEN              PIC 9(04) COMP VALUE ZERO.
016300 01  WKS-TOKEN-ACTUAL               PIC X(30) VALUE SPACES.
016400 77  WKS-LONG-TOKEN                 PIC 9(02) COMP VALUE ZERO.
016500
016600******************************************************************
016700*   TABLAS DE HABILIDADES Y LISTAS DE REFERENCIA                 *
016800******************************************************************
016900     COPY HABTABLA.
017000     COPY HABREFD.
017100
017200******************************************************************
017300*   AREA DE TRABAJO PARA SUGERENCIAS Y ARMADO DEL REPORTE        *
017400*   (SECCIONES 700 Y 750)                                        *
017500******************************************************************
017600 77  WKS-PUNTERO-SUGERENCIA         PIC 9(03) COMP VALUE ZERO.
017700 77  WKS-LIMITE-FALTANTES           PIC 9(02) COMP VALUE ZERO.
017800 77  WKS-CONTADOR-EXTRA-EDIT        PIC Z9    VALUE ZERO.        SL-4012
017900 77  WKS-NUM-SUGERENCIA             PIC 9(01) VALUE ZERO.
018000 01  WKS-LISTA-TEXTO                PIC X(100) VALUE SPACES.
018100 77  WKS-PUNTERO-LISTA              PIC 9(03) COMP VALUE ZERO.
018200
018300******************************************************************
018400*   REGISTRO DE RESULTADO Y LINEA DE IMPRESION DEL REPORTE       *
018500******************************************************************
018600     COPY RANALISI.
018700
018800******************************************************************
018900*   LINEA DE SEPARACION PARA LOS RECUADROS DE CONSOLA            *
019000******************************************************************
019100 01  WKS-GUIONES                    PIC X(60) VALUE ALL "-".
019200
019300 PROCEDURE DIVISION.
019400******************************************************************
019500*  000-PRINCIPAL                                                 *
019600*    ORQUESTA TODO EL PROCESO: ABRE ARCHIVOS, PROCESA CADA PAR   *
019700*    VACANTE/CV HASTA FIN DE VACENTRA, IMPRIME ESTADISTICAS Y    *
019800*    CIERRA.                                                     *
019900******************************************************************
020000 000-PRINCIPAL SECTION.
020100     PERFORM 050-INICIO-PROCESO
020200     PERFORM 100-ABRIR-ARCHIVOS
020300     PERFORM 210-LEER-PAR-ENTRADA
020400     PERFORM 200-PROCESAR-UN-PAR
020500        UNTIL WKS-END-VACENTRA
020600     PERFORM 850-ESTADISTICAS
020700     PERFORM 900-CERRAR-ARCHIVOS
020800     STOP RUN.
020900 000-PRINCIPAL-E.
021000     EXIT.
021100
021200 050-INICIO-PROCESO SECTION.
021300     ACCEPT WKS-FECHA-AAMMDD FROM DATE                            SL-1133 
021400     IF WKS-FECHA-AA < 50                                         SL-1133 
021500        MOVE 20 TO WKS-FECHA-SIGLO                                SL-1133 
021600     ELSE                                                         SL-1133 
021700        MOVE 19 TO WKS-FECHA-SIGLO                                SL-1133 
021800     END-IF                                                       SL-1133 
021900     COMPUTE WKS-FECHA-ANIO-COMPLETO =                            SL-1133 
022000             WKS-FECHA-SIGLO * 100 + WKS-FECHA-AA                 SL-1133 
022100     DISPLAY WKS-GUIONES
022200     DISPLAY "*    R E S J D M A T - ANALISIS VACANTE-CV        *"
022300     DISPLAY WKS-GUIONES.
022400 050-INICIO-PROCESO-E.
022500     EXIT.
022600
022700 100-ABRIR-ARCHIVOS SECTION.
022800     OPEN INPUT  VACENTRA
022900          INPUT  CVTENTRA
023000          OUTPUT RPTSALID
023100     IF FS-VACENTRA NOT = "00" OR FS-CVTENTRA NOT = "00"
023200                    OR FS-RPTSALID NOT = "00"
023300        DISPLAY WKS-GUIONES
023400        DISPLAY "*  ERROR AL ABRIR ARCHIVOS DE ENTRADA/SALIDA  *"
023500        DISPLAY "*  FS-VACENTRA = " FS-VACENTRA
023600                "   FS-CVTENTRA = " FS-CVTENTRA
023700        DISPLAY "*  FS-RPTSALID = " FS-RPTSALID
023800        DISPLAY WKS-GUIONES
023900        MOVE 91 TO RETURN-CODE
024000        STOP RUN
024100     END-IF.
024200 100-ABRIR-ARCHIVOS-E.
024300     EXIT.
024400
024500******************************************************************
024600*  200-PROCESAR-UN-PAR                                           *
024700*    UN PASE COMPLETO DE LAS 7 ETAPAS DEL FLUJO BATCH POR CADA   *
024800*    PAR VACANTE/CV LEIDO: VALIDAR, LIMPIAR, EXTRAER, COMPARAR,  *
024900*    PUNTUAR, SUGERIR Y ESCRIBIR, SI EL PAR ES VALIDO.           *
025000******************************************************************
025100 200-PROCESAR-UN-PAR SECTION.
025200     PERFORM 220-VALIDAR-PAR-ENTRADA
025300     IF WKS-PAR-ES-VALIDO
025400        ADD 1 TO WKS-CONT-PARES-VALIDOS
025500        PERFORM 300-LIMPIAR-TEXTOS
025600        PERFORM 400-EXTRAER-HABILIDADES
025700        PERFORM 500-COMPARAR-HABILIDADES
025800        PERFORM 600-CALCULAR-PUNTAJE
025900        PERFORM 700-GENERAR-SUGERENCIAS
026000        PERFORM 750-ESCRIBIR-RESULTADO
026100     ELSE
026200        PERFORM 230-RECHAZAR-PAR
026300     END-IF
026400     PERFORM 210-LEER-PAR-ENTRADA.
026500 200-PROCESAR-UN-PAR-E.
026600     EXIT.
026700
026800 210-LEER-PAR-ENTRADA SECTION.
026900     READ VACENTRA
027000        AT END
027100           MOVE 1 TO WKS-FIN-ARCHIVOS
027200     END-READ
027300     IF NOT WKS-END-VACENTRA
027400        READ CVTENTRA
027500           AT END
027600              MOVE 1 TO WKS-FIN-ARCHIVOS
027700        END-READ
027800     END-IF
027900     IF NOT WKS-END-VACENTRA
028000        ADD 1 TO WKS-CONT-PARES-LEIDOS
028100        PERFORM 212-CALCULAR-LONGITUD-VAC
028200        PERFORM 214-CALCULAR-LONGITUD-CVT
028300     END-IF.
028400 210-LEER-PAR-ENTRADA-E.
028500     EXIT.
028600
028700******************************************************************
028800*  212/214 - CALCULAN LA LONGITUD OCUPADA (SIN INTRINSECOS)      *
028900*  RECORRIENDO EL CAMPO DE ATRAS HACIA ADELANTE HASTA HALLAR     *
029000*  UN CARACTER DISTINTO DE ESPACIO.                              *
029100******************************************************************
029200 212-CALCULAR-LONGITUD-VAC SECTION.
029300     PERFORM 213-RETROCEDER-VAC
029400        VARYING VAC-LONGITUD FROM 4000 BY -1
029500        UNTIL VAC-LONGITUD = ZERO
029600           OR VAC-TEXTO(VAC-LONGITUD:1) NOT = SPACE.
029700 212-CALCULAR-LONGITUD-VAC-E.
029800     EXIT.
029900
030000 213-RETROCEDER-VAC SECTION.
030100     CONTINUE.
030200 213-RETROCEDER-VAC-E.
030300     EXIT.
030400
030500 214-CALCULAR-LONGITUD-CVT SECTION.
030600     PERFORM 215-RETROCEDER-CVT
030700        VARYING CVT-LONGITUD FROM 4000 BY -1
030800        UNTIL CVT-LONGITUD = ZERO
030900           OR CVT-TEXTO(CVT-LONGITUD:1) NOT = SPACE.
031000 214-CALCULAR-LONGITUD-CVT-E.
031100     EXIT.
031200
031300 215-RETROCEDER-CVT SECTION.
031400     CONTINUE.
031500 215-RETROCEDER-CVT-E.
031600     EXIT.
031700
031800******************************************************************
031900*  220-VALIDAR-PAR-ENTRADA  (REGLAS V1/V2)                       *
032000*    EL PAR SE RECHAZA SI LA VACANTE O EL CV VIENEN EN BLANCO.   *
032100******************************************************************
032200 220-VALIDAR-PAR-ENTRADA SECTION.
032300     MOVE ZERO TO WKS-PAR-VALIDO
032400     IF VAC-LONGITUD > ZERO AND CVT-LONGITUD > ZERO
032500        MOVE 1 TO WKS-PAR-VALIDO
032600     END-IF.
032700 220-VALIDAR-PAR-ENTRADA-E.
032800     EXIT.
032900
033000 230-RECHAZAR-PAR SECTION.
033100     ADD 1 TO WKS-CONT-PARES-RECHAZADOS
033200     DISPLAY WKS-GUIONES
033300     DISPLAY "*  PAR RECHAZADO - VACANTE O CV EN BLANCO         *"
033400     DISPLAY "*  PAR NUMERO : " WKS-CONT-PARES-LEIDOS
033500     DISPLAY WKS-GUIONES.
033600 230-RECHAZAR-PAR-E.
033700     EXIT.
033800
033900******************************************************************
034000*  300-LIMPIAR-TEXTOS  (UNIDAD TEXTCLEANER - REGLAS C1/C2)       *
034100*    NORMALIZA A MINUSCULAS, ELIMINA DIGITOS, CONVIERTE          *
034200*    PUNTUACION A ESPACIO Y COMPACTA LOS ESPACIOS RESULTANTES.   *
034300******************************************************************
034400 300-LIMPIAR-TEXTOS SECTION.
034500     MOVE VAC-TEXTO      TO WKS-CADENA-TRABAJO
034600     MOVE VAC-LONGITUD   TO WKS-LONGITUD-TRABAJO
034700     PERFORM 310-LIMPIAR-UNA-CADENA
034800     PERFORM 320-COMPACTAR-ESPACIOS
034900     MOVE WKS-CADENA-TRABAJO   TO VAC-TEXTO
035000     MOVE WKS-LONGITUD-TRABAJO TO VAC-LONGITUD
035100
035200     MOVE CVT-TEXTO      TO WKS-CADENA-TRABAJO
035300     MOVE CVT-LONGITUD   TO WKS-LONGITUD-TRABAJO
035400     PERFORM 310-LIMPIAR-UNA-CADENA
035500     PERFORM 320-COMPACTAR-ESPACIOS
035600     MOVE WKS-CADENA-TRABAJO   TO CVT-TEXTO
035700     MOVE WKS-LONGITUD-TRABAJO TO CVT-LONGITUD.
035800 300-LIMPIAR-TEXTOS-E.
035900     EXIT.
036000
036100******************************************************************
036200*  310 - PASA A MINUSCULAS, BORRA DIGITOS Y CONVIERTE TODO LO    *
036300*  QUE NO SEA LETRA MINUSCULA O ESPACIO EN ESPACIO (REGLA C1/C2) *
036400******************************************************************
036500 310-LIMPIAR-UNA-CADENA SECTION.
036600     INSPECT WKS-CADENA-TRABAJO
036700        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036800                TO "abcdefghijklmnopqrstuvwxyz"
036900
037000     INSPECT WKS-CADENA-TRABAJO
037100        CONVERTING "0123456789"
037200                TO "          "
037300
037400     PERFORM 312-REEMPLAZAR-CARACTER
037500        VARYING WKS-IX-CAR FROM 1 BY 1
037600        UNTIL WKS-IX-CAR > WKS-LONGITUD-TRABAJO.
037700 310-LIMPIAR-UNA-CADENA-E.
037800     EXIT.
037900
038000 312-REEMPLAZAR-CARACTER SECTION.
038100     IF WKS-CARACTER(WKS-IX-CAR) IS CLASE-MINUSCULA
038200        OR WKS-CARACTER(WKS-IX-CAR) = SPACE
038300        CONTINUE
038400     ELSE
038500        MOVE SPACE TO WKS-CARACTER(WKS-IX-CAR)
038600     END-IF.
038700 312-REEMPLAZAR-CARACTER-E.
038800     EXIT.
038900
039000******************************************************************
039100*  320 - COMPACTA CORRIDAS DE ESPACIOS EN UNO SOLO Y RECORTA     *
039200*  ESPACIOS AL INICIO Y AL FINAL, ARMANDO LA CADENA DE SALIDA    *
039300*  CARACTER POR CARACTER EN WKS-CADENA-SALIDA.                  *
039400******************************************************************
039500 320-COMPACTAR-ESPACIOS SECTION.
039600     MOVE SPACES TO WKS-CADENA-SALIDA
039700     MOVE ZERO   TO WKS-LONGITUD-SALIDA
039800     MOVE 1      TO WKS-ULTIMO-ESPACIO
039900     PERFORM 322-COPIAR-CARACTER-COMPACTO
040000        VARYING WKS-IX-CAR FROM 1 BY 1
040100        UNTIL WKS-IX-CAR > WKS-LONGITUD-TRABAJO
040200     MOVE WKS-CADENA-SALIDA   TO WKS-CADENA-TRABAJO
040300     MOVE WKS-LONGITUD-SALIDA TO WKS-LONGITUD-TRABAJO.
040400 320-COMPACTAR-ESPACIOS-E.
040500     EXIT.
040600
040700 322-COPIAR-CARACTER-COMPACTO SECTION.
040800     IF WKS-CARACTER(WKS-IX-CAR) = SPACE
040900        MOVE 1 TO WKS-ULTIMO-ESPACIO
041000     ELSE
041100        IF WKS-ANTERIOR-ERA-ESPACIO
041200           AND WKS-LONGITUD-SALIDA NOT = ZERO
041300           ADD 1 TO WKS-LONGITUD-SALIDA
041400           MOVE SPACE
041500                   TO WKS-CADENA-SALIDA(WKS-LONGITUD-SALIDA:1)
041600        END-IF
041700        ADD 1 TO WKS-LONGITUD-SALIDA
041800        MOVE WKS-CARACTER(WKS-IX-CAR)
041900                TO WKS-CADENA-SALIDA(WKS-LONGITUD-SALIDA:1)
042000        MOVE 0 TO WKS-ULTIMO-ESPACIO
042100     END-IF.
042200 322-COPIAR-CARACTER-COMPACTO-E.
042300     EXIT.
042400
042500******************************************************************
042600*  400-EXTRAER-HABILIDADES  (UNIDAD KEYWORDEXTRACTOR -           *
042700*  REGLAS K1/K2/K3)                                              *
042800*    PARTE CADA TEXTO LIMPIO EN TOKENS POR ESPACIO Y MARCA, EN   *
042900*    LAS BANDERAS DE PRESENCIA, CADA TOKEN DE AL MENOS 2         *
043000*    CARACTERES QUE NO SEA PALABRA VACIA Y QUE COINCIDA CON LA   *
043100*    LISTA BLANCA.                                               *
043200******************************************************************
043300 400-EXTRAER-HABILIDADES SECTION.
043400     INITIALIZE WKS-BANDERAS-VAC
043500     INITIALIZE WKS-BANDERAS-CVT
043600
043700     SET WKS-DOC-ES-VACANTE TO TRUE
043800     MOVE VAC-TEXTO    TO WKS-CADENA-TRABAJO
043900     MOVE VAC-LONGITUD TO WKS-LONGITUD-TRABAJO
044000     PERFORM 410-PARTIR-EN-TOKENS
044100
044200     SET WKS-DOC-ES-CV TO TRUE
044300     MOVE CVT-TEXTO    TO WKS-CADENA-TRABAJO
044400     MOVE CVT-LONGITUD TO WKS-LONGITUD-TRABAJO
044500     PERFORM 410-PARTIR-EN-TOKENS.
044600 400-EXTRAER-HABILIDADES-E.
044700     EXIT.
044800
044900 410-PARTIR-EN-TOKENS SECTION.
045000     MOVE 1 TO WKS-PUNTERO-TOKEN
045100     PERFORM 412-SIGUIENTE-TOKEN
045200        UNTIL WKS-PUNTERO-TOKEN > WKS-LONGITUD-TRABAJO
045300           OR WKS-LONGITUD-TRABAJO = ZERO.
045400 410-PARTIR-EN-TOKENS-E.
045500     EXIT.
045600
045700 412-SIGUIENTE-TOKEN SECTION.
045800     MOVE SPACES TO WKS-TOKEN-ACTUAL
045900     UNSTRING WKS-CADENA-TRABAJO
046000        DELIMITED BY SPACE
046100        INTO WKS-TOKEN-ACTUAL
046200        WITH POINTER WKS-PUNTERO-TOKEN
046300     END-UNSTRING
046400     PERFORM 414-MEDIR-TOKEN
046500     IF WKS-LONG-TOKEN > 1
046600        PERFORM 420-CLASIFICAR-TOKEN
046700     END-IF.
046800 412-SIGUIENTE-TOKEN-E.
046900     EXIT.
047000
047100 414-MEDIR-TOKEN SECTION.
047200     PERFORM 416-RETROCEDER-TOKEN
047300        VARYING WKS-LONG-TOKEN FROM 30 BY -1
047400        UNTIL WKS-LONG-TOKEN = ZERO
047500           OR WKS-TOKEN-ACTUAL(WKS-LONG-TOKEN:1) NOT = SPACE.
047600 414-MEDIR-TOKEN-E.
047700     EXIT.
047800
047900 416-RETROCEDER-TOKEN SECTION.
048000     CONTINUE.
048100 416-RETROCEDER-TOKEN-E.
048200     EXIT.
048300
048400******************************************************************
048500*  420 - UNA PALABRA VACIA NUNCA ES HABILIDAD, AUNQUE COINCIDA   *
048600*  CON LA LISTA BLANCA (LA PALABRA VACIA SE VERIFICA PRIMERO).   *
048700******************************************************************
048800 420-CLASIFICAR-TOKEN SECTION.
048900     SET PVA-IDX TO 1
049000     SEARCH ALL PVA-ENTRADA
049100        AT END
049200           PERFORM 422-BUSCAR-EN-LISTA-BLANCA
049300        WHEN PVA-PALABRA(PVA-IDX) = WKS-TOKEN-ACTUAL
049400           CONTINUE
049500     END-SEARCH.
049600 420-CLASIFICAR-TOKEN-E.
049700     EXIT.
049800
049900 422-BUSCAR-EN-LISTA-BLANCA SECTION.
050000     SET HBL-IDX TO 1
050100     SEARCH ALL HBL-ENTRADA
050200        AT END
050300           CONTINUE
050400        WHEN HBL-NOMBRE(HBL-IDX) = WKS-TOKEN-ACTUAL
050500           PERFORM 424-MARCAR-PRESENCIA
050600     END-SEARCH.
050700 422-BUSCAR-EN-LISTA-BLANCA-E.
050800     EXIT.
050900
051000 424-MARCAR-PRESENCIA SECTION.
051100     EVALUATE TRUE
051200        WHEN WKS-DOC-ES-VACANTE
051300           MOVE 1 TO WKS-VAC-PRESENTE(HBL-IDX)
051400        WHEN WKS-DOC-ES-CV
051500           MOVE 1 TO WKS-CVT-PRESENTE(HBL-IDX)
051600     END-EVALUATE.
051700 424-MARCAR-PRESENCIA-E.
051800     EXIT.
051900
052000******************************************************************
052100*  500-COMPARAR-HABILIDADES  (UNIDAD SKILLMATCHER - REGLA M1)    *
052200*    UN SOLO PASE POR LA LISTA BLANCA, YA ORDENADA, CLASIFICA    *
052300*    CADA HABILIDAD EN VAC, CVT, COINCIDE, FALTA Y/O EXTRA       *
052400*    SEGUN LAS DOS BANDERAS DE PRESENCIA - SIN BUSQUEDAS         *
052500*    ADICIONALES Y SIN LOGICA DE SINONIMOS NI COINCIDENCIA       *
052600*    DIFUSA.                                                     *
052700******************************************************************
052800 500-COMPARAR-HABILIDADES SECTION.
052900     MOVE ZERO TO WKS-CNT-HAB-VAC
053000     MOVE ZERO TO WKS-CNT-HAB-CVT
053100     MOVE ZERO TO WKS-CNT-HAB-COINCIDE
053200     MOVE ZERO TO WKS-CNT-HAB-FALTA
053300     MOVE ZERO TO WKS-CNT-HAB-EXTRA
053400     PERFORM 510-CLASIFICAR-UNA-HABILIDAD
053500        VARYING HBL-IDX FROM 1 BY 1
053600        UNTIL HBL-IDX > 20.
053700 500-COMPARAR-HABILIDADES-E.
053800     EXIT.
053900
054000 510-CLASIFICAR-UNA-HABILIDAD SECTION.
054100     IF WKS-VAC-PRESENTE(HBL-IDX) = 1
054200        ADD 1 TO WKS-CNT-HAB-VAC
054300        MOVE HBL-NOMBRE(HBL-IDX)
054400                TO HAB-NOMBRE-VAC(WKS-CNT-HAB-VAC)
054500     END-IF
054600
054700     IF WKS-CVT-PRESENTE(HBL-IDX) = 1
054800        ADD 1 TO WKS-CNT-HAB-CVT
054900        MOVE HBL-NOMBRE(HBL-IDX)
055000                TO HAB-NOMBRE-CVT(WKS-CNT-HAB-CVT)
055100     END-IF
055200
055300     IF WKS-VAC-PRESENTE(HBL-IDX) = 1
055400           AND WKS-CVT-PRESENTE(HBL-IDX) = 1
055500        ADD 1 TO WKS-CNT-HAB-COINCIDE
055600        MOVE HBL-NOMBRE(HBL-IDX)
055700                TO HAB-NOMBRE-COINCIDE(WKS-CNT-HAB-COINCIDE)
055800     END-IF
055900
056000     IF WKS-VAC-PRESENTE(HBL-IDX) = 1
056100           AND WKS-CVT-PRESENTE(HBL-IDX) = 0
056200        ADD 1 TO WKS-CNT-HAB-FALTA
056300        MOVE HBL-NOMBRE(HBL-IDX)
056400                TO HAB-NOMBRE-FALTA(WKS-CNT-HAB-FALTA)
056500     END-IF
056600
056700     IF WKS-CVT-PRESENTE(HBL-IDX) = 1
056800           AND WKS-VAC-PRESENTE(HBL-IDX) = 0
056900        ADD 1 TO WKS-CNT-HAB-EXTRA
057000        MOVE HBL-NOMBRE(HBL-IDX)
057100                TO HAB-NOMBRE-EXTRA(WKS-CNT-HAB-EXTRA)
057200     END-IF.
057300 510-CLASIFICAR-UNA-HABILIDAD-E.
057400     EXIT.
057500
057600******************************************************************
057700*  600-CALCULAR-PUNTAJE  (UNIDAD MATCHSCORER - REGLAS S1-S4)     *
057800*    PUNTAJE = COINCIDENCIAS / HABILIDADES-DE-VACANTE * 100,     *
057900*    CERO SI LA VACANTE NO APORTO HABILIDADES, TOPADO EN 100,    *
058000*    REDONDEADO UNA SOLA VEZ AL PORCENTAJE FINAL (VER TICKET     *
058100*    2205).                                                      *
058200******************************************************************
058300 600-CALCULAR-PUNTAJE SECTION.
058400     IF WKS-CNT-HAB-VAC = ZERO
058500        MOVE ZERO TO RAN-PUNTAJE
058600     ELSE
058700        COMPUTE RAN-PUNTAJE ROUNDED =                             JCP2205 
058800                (WKS-CNT-HAB-COINCIDE / WKS-CNT-HAB-VAC) * 100    JCP2205 
058900        IF RAN-PUNTAJE > 100
059000           MOVE 100 TO RAN-PUNTAJE
059100        END-IF
059200     END-IF
059300     MOVE RAN-PUNTAJE TO RAN-PUNTAJE-EDIT.
059400 600-CALCULAR-PUNTAJE-E.
059500     EXIT.
059600
059700******************************************************************
059800*  700-GENERAR-SUGERENCIAS  (UNIDAD SUGGESTIONENGINE -           *
059900*  REGLAS G1-G4)  -  SIEMPRE EN ESTE ORDEN FIJO, 1 A 3           *
060000*  SUGERENCIAS.                                                  *
060100******************************************************************
060200 700-GENERAR-SUGERENCIAS SECTION.
060300     MOVE ZERO TO WKS-CNT-SUGERENCIAS
060400     PERFORM 710-SUGERIR-FALTANTES
060500     PERFORM 720-SUGERIR-EXTRAS
060600     PERFORM 730-SUGERIR-NIVEL.
060700 700-GENERAR-SUGERENCIAS-E.
060800     EXIT.
060900
061000******************************************************************
061100*  710 - REGLA G1 : SI HAY HABILIDADES FALTANTES, SUGIERE LAS    *
061200*  PRIMERAS 5 (YA EN ORDEN ALFABETICO) SEPARADAS POR COMA.       *
061300******************************************************************
061400 710-SUGERIR-FALTANTES SECTION.
061500     IF WKS-CNT-HAB-FALTA > ZERO
061600        ADD 1 TO WKS-CNT-SUGERENCIAS
061700        MOVE SPACES TO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
061800        MOVE 1 TO WKS-PUNTERO-SUGERENCIA
061900        STRING "Consider adding experience with: "
062000               DELIMITED BY SIZE
062100               INTO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
062200          WITH POINTER WKS-PUNTERO-SUGERENCIA
062300        END-STRING
062400        IF WKS-CNT-HAB-FALTA > 5
062500           MOVE 5 TO WKS-LIMITE-FALTANTES
062600        ELSE
062700           MOVE WKS-CNT-HAB-FALTA TO WKS-LIMITE-FALTANTES
062800        END-IF
062900        PERFORM 712-AGREGAR-FALTANTE
063000           VARYING HBL-IDX FROM 1 BY 1
063100           UNTIL HBL-IDX > WKS-LIMITE-FALTANTES
063200     END-IF.
063300 710-SUGERIR-FALTANTES-E.
063400     EXIT.
063500
063600 712-AGREGAR-FALTANTE SECTION.
063700     IF HBL-IDX > 1
063800        STRING ", " DELIMITED BY SIZE
063900               INTO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
064000          WITH POINTER WKS-PUNTERO-SUGERENCIA
064100        END-STRING
064200     END-IF
064300     STRING HAB-NOMBRE-FALTA(HBL-IDX) DELIMITED BY SPACE
064400            INTO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
064500       WITH POINTER WKS-PUNTERO-SUGERENCIA
064600     END-STRING.
064700 712-AGREGAR-FALTANTE-E.
064800     EXIT.
064900
065000******************************************************************
065100*  720 - REGLA G2 : SOLO SI HAY FALTANTES Y ADEMAS HABILIDADES   *
065200*  EXTRA EN EL CV QUE NO PIDE LA VACANTE.                        *
065300******************************************************************
065400 720-SUGERIR-EXTRAS SECTION.
065500     IF WKS-CNT-HAB-EXTRA > ZERO AND WKS-CNT-HAB-FALTA > ZERO
065600        ADD 1 TO WKS-CNT-SUGERENCIAS
065700        MOVE WKS-CNT-HAB-EXTRA TO WKS-CONTADOR-EXTRA-EDIT
065800        MOVE SPACES TO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
065900        IF WKS-CONTADOR-EXTRA-EDIT(1:1) = SPACE               SL-4012
066000           STRING "Align your additional skills ("
066100                                              DELIMITED BY SIZE
066200                  WKS-CONTADOR-EXTRA-EDIT(2:1) DELIMITED BY SIZE
066300                  " found) with the job requirements"
066400                                              DELIMITED BY SIZE
066500                  INTO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
066600           END-STRING
066700        ELSE
066800           STRING "Align your additional skills (" DELIMITED BY SIZE
066900                  WKS-CONTADOR-EXTRA-EDIT        DELIMITED BY SIZE
067000                  " found) with the job requirements"
067100                                                  DELIMITED BY SIZE
067200                  INTO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
067300           END-STRING
067400        END-IF
067500     END-IF.
067600 720-SUGERIR-EXTRAS-E.
067700     EXIT.
067800
067900******************************************************************
068000*  730 - REGLA G3/G4 : MENSAJE DE NIVEL SEGUN EL PUNTAJE FINAL,  *
068100*  SIEMPRE PRESENTE.                                             *
068200******************************************************************
068300 730-SUGERIR-NIVEL SECTION.
068400     ADD 1 TO WKS-CNT-SUGERENCIAS
068500     MOVE SPACES TO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
068600     IF RAN-PUNTAJE < 50.00
068700        MOVE "Resume alignment needs significant improvement -
068800-          " focus on matching key job requirements"
068900           TO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
069000     ELSE
069100        IF RAN-PUNTAJE >= 75.00
069200           MOVE "Strong alignment with job requirements"
069300              TO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
069400        ELSE
069500           MOVE "Moderate alignment - consider strengthening
069600-             " match with missing skills"
069700              TO SUG-TEXTO(WKS-CNT-SUGERENCIAS)
069800        END-IF
069900     END-IF.
070000 730-SUGERIR-NIVEL-E.
070100     EXIT.
070200
070300******************************************************************
070400*  750-ESCRIBIR-RESULTADO                                        *
070500*    ARMA EL REPORTE PLANO DE RPTSALID PARA EL PAR ACTUAL:       *
070600*    PUNTAJE, COINCIDENCIAS, FALTANTES, EXTRAS Y SUGERENCIAS.    *
070700******************************************************************
070800 750-ESCRIBIR-RESULTADO SECTION.
070900     PERFORM 752-ESCRIBIR-PUNTAJE
071000     PERFORM 754-ESCRIBIR-COINCIDENCIAS
071100     PERFORM 756-ESCRIBIR-FALTANTES
071200     PERFORM 758-ESCRIBIR-EXTRAS
071300     PERFORM 761-ESCRIBIR-SUGERENCIAS.
071400 750-ESCRIBIR-RESULTADO-E.
071500     EXIT.
071600
071700 752-ESCRIBIR-PUNTAJE SECTION.
071800     MOVE SPACES TO WKS-LINEA-REPORTE
071900     STRING "SCORE: " DELIMITED BY SIZE
072000            RAN-PUNTAJE-EDIT DELIMITED BY SIZE
072100            INTO WKS-LINEA-REPORTE
072200     END-STRING
072300     WRITE REG-RPTSALID FROM WKS-LINEA-REPORTE
072400     PERFORM 763-VERIFICAR-ESCRITURA.
072500 752-ESCRIBIR-PUNTAJE-E.
072600     EXIT.
072700
072800 754-ESCRIBIR-COINCIDENCIAS SECTION.
072900     MOVE SPACES TO WKS-LISTA-TEXTO
073000     IF WKS-CNT-HAB-COINCIDE = ZERO
073100        MOVE "(none)" TO WKS-LISTA-TEXTO
073200     ELSE
073300        MOVE 1 TO WKS-PUNTERO-LISTA
073400        PERFORM 755-AGREGAR-COINCIDE
073500           VARYING HBL-IDX FROM 1 BY 1
073600           UNTIL HBL-IDX > WKS-CNT-HAB-COINCIDE
073700     END-IF
073800     MOVE SPACES TO WKS-LINEA-REPORTE
073900     STRING "MATCHED SKILLS: " DELIMITED BY SIZE
074000            WKS-LISTA-TEXTO    DELIMITED BY SIZE
074100            INTO WKS-LINEA-REPORTE
074200     END-STRING
074300     WRITE REG-RPTSALID FROM WKS-LINEA-REPORTE
074400     PERFORM 763-VERIFICAR-ESCRITURA.
074500 754-ESCRIBIR-COINCIDENCIAS-E.
074600     EXIT.
074700
074800 755-AGREGAR-COINCIDE SECTION.
074900     IF HBL-IDX > 1
075000        STRING ", " DELIMITED BY SIZE
075100               INTO WKS-LISTA-TEXTO
075200          WITH POINTER WKS-PUNTERO-LISTA
075300        END-STRING
075400     END-IF
075500     STRING HAB-NOMBRE-COINCIDE(HBL-IDX) DELIMITED BY SPACE
075600            INTO WKS-LISTA-TEXTO
075700       WITH POINTER WKS-PUNTERO-LISTA
075800     END-STRING.
075900 755-AGREGAR-COINCIDE-E.
076000     EXIT.
076100
076200 756-ESCRIBIR-FALTANTES SECTION.
076300     MOVE SPACES TO WKS-LISTA-TEXTO
076400     IF WKS-CNT-HAB-FALTA = ZERO
076500        MOVE "(none)" TO WKS-LISTA-TEXTO
076600     ELSE
076700        MOVE 1 TO WKS-PUNTERO-LISTA
076800        PERFORM 757-AGREGAR-FALTA
076900           VARYING HBL-IDX FROM 1 BY 1
077000           UNTIL HBL-IDX > WKS-CNT-HAB-FALTA
077100     END-IF
077200     MOVE SPACES TO WKS-LINEA-REPORTE
077300     STRING "MISSING SKILLS: " DELIMITED BY SIZE
077400            WKS-LISTA-TEXTO    DELIMITED BY SIZE
077500            INTO WKS-LINEA-REPORTE
077600     END-STRING
077700     WRITE REG-RPTSALID FROM WKS-LINEA-REPORTE
077800     PERFORM 763-VERIFICAR-ESCRITURA.
077900 756-ESCRIBIR-FALTANTES-E.
078000     EXIT.
078100
078200 757-AGREGAR-FALTA SECTION.
078300     IF HBL-IDX > 1
078400        STRING ", " DELIMITED BY SIZE
078500               INTO WKS-LISTA-TEXTO
078600          WITH POINTER WKS-PUNTERO-LISTA
078700        END-STRING
078800     END-IF
078900     STRING HAB-NOMBRE-FALTA(HBL-IDX) DELIMITED BY SPACE
079000            INTO WKS-LISTA-TEXTO
079100       WITH POINTER WKS-PUNTERO-LISTA
079200     END-STRING.
079300 757-AGREGAR-FALTA-E.
079400     EXIT.
079500
079600 758-ESCRIBIR-EXTRAS SECTION.
079700     MOVE SPACES TO WKS-LISTA-TEXTO
079800     IF WKS-CNT-HAB-EXTRA = ZERO
079900        MOVE "(none)" TO WKS-LISTA-TEXTO
080000     ELSE
080100        MOVE 1 TO WKS-PUNTERO-LISTA
080200        PERFORM 759-AGREGAR-EXTRA
080300           VARYING HBL-IDX FROM 1 BY 1
080400           UNTIL HBL-IDX > WKS-CNT-HAB-EXTRA
080500     END-IF
080600     MOVE SPACES TO WKS-LINEA-REPORTE
080700     STRING "EXTRA SKILLS: " DELIMITED BY SIZE
080800            WKS-LISTA-TEXTO  DELIMITED BY SIZE
080900            INTO WKS-LINEA-REPORTE
081000     END-STRING
081100     WRITE REG-RPTSALID FROM WKS-LINEA-REPORTE
081200     PERFORM 763-VERIFICAR-ESCRITURA.
081300 758-ESCRIBIR-EXTRAS-E.
081400     EXIT.
081500
081600 759-AGREGAR-EXTRA SECTION.
081700     IF HBL-IDX > 1
081800        STRING ", " DELIMITED BY SIZE
081900               INTO WKS-LISTA-TEXTO
082000          WITH POINTER WKS-PUNTERO-LISTA
082100        END-STRING
082200     END-IF
082300     STRING HAB-NOMBRE-EXTRA(HBL-IDX) DELIMITED BY SPACE
082400            INTO WKS-LISTA-TEXTO
082500       WITH POINTER WKS-PUNTERO-LISTA
082600     END-STRING.
082700 759-AGREGAR-EXTRA-E.
082800     EXIT.
082900
083000 761-ESCRIBIR-SUGERENCIAS SECTION.
083100     MOVE SPACES TO WKS-LINEA-REPORTE
083200     MOVE "SUGGESTIONS:" TO WKS-LINEA-REPORTE
083300     WRITE REG-RPTSALID FROM WKS-LINEA-REPORTE
083400     PERFORM 763-VERIFICAR-ESCRITURA
083500     PERFORM 762-ESCRIBIR-UNA-SUGERENCIA
083600        VARYING WKS-IX-SUG FROM 1 BY 1
083700        UNTIL WKS-IX-SUG > WKS-CNT-SUGERENCIAS.
083800 761-ESCRIBIR-SUGERENCIAS-E.
083900     EXIT.
084000
084100 762-ESCRIBIR-UNA-SUGERENCIA SECTION.
084200     SET WKS-NUM-SUGERENCIA FROM WKS-IX-SUG
084300     MOVE SPACES TO WKS-LINEA-REPORTE
084400     STRING "  " DELIMITED BY SIZE
084500            WKS-NUM-SUGERENCIA DELIMITED BY SIZE
084600            ". " DELIMITED BY SIZE
084700            SUG-TEXTO(WKS-IX-SUG) DELIMITED BY SIZE
084800            INTO WKS-LINEA-REPORTE
084900     END-STRING
085000     WRITE REG-RPTSALID FROM WKS-LINEA-REPORTE
085100     PERFORM 763-VERIFICAR-ESCRITURA.
085200 762-ESCRIBIR-UNA-SUGERENCIA-E.
085300     EXIT.
085400
085500******************************************************************
085600*  763 - VERIFICAR EL FILE STATUS DE RPTSALID DESPUES DE CADA    *
085700*  WRITE DE 750-ESCRIBIR-RESULTADO, MISMO RECUADRO QUE USA        JCP4471 
085800*  100-ABRIR-ARCHIVOS.  TICKET 4471.                              JCP4471 
085900******************************************************************
086000 763-VERIFICAR-ESCRITURA SECTION.
086100     IF FS-RPTSALID NOT = "00"
086200        DISPLAY WKS-GUIONES
086300        DISPLAY "*  ERROR AL ESCRIBIR EN RPTSALID  *"
086400        DISPLAY "*  FS-RPTSALID = " FS-RPTSALID
086500        DISPLAY WKS-GUIONES
086600        MOVE 91 TO RETURN-CODE
086700        STOP RUN
086800     END-IF.
086900 763-VERIFICAR-ESCRITURA-E.
087000     EXIT.
087100
087200******************************************************************
087300*  850-ESTADISTICAS                                              *
087400*    RECUADRO DE CIERRE DEL JOB CON LOS TOTALES DE PARES         *
087500*    LEIDOS, ANALIZADOS Y RECHAZADOS.                            *
087600******************************************************************
087700 850-ESTADISTICAS SECTION.                                        RAQ3390 
087800     DISPLAY WKS-GUIONES                                          RAQ3390 
087900     DISPLAY "*      E S T A D I S T I C A S   D E L   J O B    *"RAQ3390 
088000     DISPLAY WKS-GUIONES                                          RAQ3390 
088100     MOVE WKS-CONT-PARES-LEIDOS TO WKS-MASK                       RAQ3390 
088200     DISPLAY "TOTAL PARES LEIDOS                      : " WKS-MASKRAQ3390 
088300     MOVE WKS-CONT-PARES-VALIDOS TO WKS-MASK                      RAQ3390 
088400     DISPLAY "TOTAL PARES ANALIZADOS (VALIDOS)        : " WKS-MASKRAQ3390 
088500     MOVE WKS-CONT-PARES-RECHAZADOS TO WKS-MASK                   RAQ3390 
088600     DISPLAY "TOTAL PARES RECHAZADOS (VAC/CV VACIO)   : " WKS-MASKRAQ3390 
088700     DISPLAY "FECHA DE PROCESO                          : "       RAQ3390 
088800             WKS-FECHA-ANIO-COMPLETO "-" WKS-FECHA-MES            RAQ3390 
088900             "-" WKS-FECHA-DIA                                    RAQ3390 
089000     DISPLAY WKS-GUIONES.                                         RAQ3390 
089100 850-ESTADISTICAS-E.
089200     EXIT.
089300
089400 900-CERRAR-ARCHIVOS SECTION.
089500     CLOSE VACENTRA
089600           CVTENTRA
089700           RPTSALID.
089800 900-CERRAR-ARCHIVOS-E.
089900     EXIT.

000100******************************************************************
000200*               CVTENTRA  -  REGISTRO DE CURRICULUM VITAE        *
000300*-----------------------------------------------------------------
000400* APLICACION  : ANALISIS VACANTE-CV                              *
000500* COPYBOOK    : CVTENTRA                                         *
000600* DESCRIPCION : LAYOUT DEL TEXTO CRUDO DEL CURRICULUM (CV) QUE   *
000700*             : SE LEE DE CVTENTRA, UN REGISTRO POR CORRIDA (O   *
000800*             : UNO POR PAR, SI LA CORRIDA PROCESA VARIOS PARES).*
000900*             : EL TEXTO YA VIENE EXTRAIDO A PLANO; LA EXTRACCION*
001000*             : DESDE PDF SE HACE ANTES, FUERA DE ESTE TRABAJO.  *
001100* HISTORIA    :                                                  *
001200*   14/03/1989 EDR 0000 - CREACION DEL COPYBOOK                  *
001300*   02/06/1999 SL  1132 - AMPLIACION A 4000 POSICIONES (Y2K)     *
001400******************************************************************
001500 01  REG-CVT-ENTRADA.
001600     05  CVT-TEXTO                   PIC X(4000).                 SL-1132
001700     05  CVT-LONGITUD                PIC 9(04).
001800     05  FILLER                      PIC X(10).
